000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          SCRRPT.
000300 AUTHOR.              A LINDQUIST.
000400 INSTALLATION.        DEPT OF ADMIN SVCS - IT CHARGEBACK UNIT.
000500 DATE-WRITTEN.        04/02/91.
000600 DATE-COMPILED.
000700 SECURITY.            DEPARTMENTAL USE ONLY - COST DATA.
000800*
000900***************************************************************
001000* SCRRPT - COST SUMMARY AND APPORTIONMENT REPORT ENGINE       *
001100* LOADS CONTRACT, FINANCIAL YEAR, BILL, SERVICE POOL,         *
001200* END-USER SERVICE, SERVICE-TO-DIVISION LINK, DIVISION AND    *
001300* PLATFORM MASTERS INTO TABLES, THEN READS THE EXTENDED COST  *
001400* LINE FILE SCRCOST PRODUCED TO ROLL COST AND ESTIMATE UP TO  *
001500* EVERY ENTITY.  APPORTIONS END-USER SERVICE COST OUT TO THE  *
001600* DIVISIONS BY USER COUNT, AUDITS EACH BILL'S ALLOCATION      *
001700* PERCENT, COUNTS PLATFORM DEPENDENCIES AND DIVISION SYSTEMS, *
001800* AND PRINTS THE SEVEN-SECTION COST RECOUPMENT REPORT.        *
001900***************************************************************
002000*                                                              *
002100* CHANGE LOG                                                   *
002200*-------------------------------------------------------------*
002300* 04/02/91 AL  0000  ORIGINAL PROGRAM.                         *
002400* 09/02/91 AL  0044  ADDED PLATFORM SUMMARY SECTION - HAD BEEN *
002500*                    LEFT OFF THE FIRST CUT BY MISTAKE.        *
002600* 03/11/92 AL  0081  CONTRACT TOTALS NOW EXCLUDE CANCELLED     *
002700*                    BILLS PER BUDGET OFFICE REQUEST.          *
002800* 12/08/93 RBT 0112  WIDENED BILL TABLE TO 3000 ENTRIES TO     *
002900*                    MATCH SCRCOST.                             *
003000* 07/08/96 RBT 0156  SWITCHED DATE STAMP TO ACCEPT FROM DATE - *
003100*                    VENDOR COMPILER DROPPED CURRENT-DATE SUPP.*
003200* 01/22/98 KLM 0201  Y2K - RUN DATE NOW CARRIES 4 DIGIT YEAR   *
003300*                    ON EVERY REPORT HEADING.                  *
003400* 09/30/99 KLM 0214  Y2K SIGNOFF - CONFIRMED NO 2-DIGIT YEAR    *
003500*                    COMPARES REMAIN IN THIS PROGRAM.           *
003600* 06/02/01 DJS 0255  DIVISION SUMMARY NOW SHOWS COST CENTRE    *
003700*                    COUNT ALONGSIDE USER COUNT PER AUDIT.     *
003800* 04/17/03 DJS 0288  BILL TABLE WIDENED TO 6000 TO MATCH        *
003900*                    SCRCOST AFTER THE VENDOR CONSOLIDATION.    *
004000* 10/05/06 PQ  0332  APPORTIONMENT NOW ROUNDS EACH DIVISION'S   *
004100*                    SHARE OF A SERVICE BEFORE SUMMING, NOT     *
004200*                    AFTER - WAS A PENNY OFF ON THE DIVISION    *
004300*                    TOTALS VS THE SERVICE TOTAL ON AUDIT.      *
004400* 05/14/08 PQ  0350  BILL AND DIVISION PERCENT-OF-YEAR CALCS    *
004500*                    NOW SHARE ONE PAIRED ACTUAL/ESTIMATE LOOP  *
004600*                    INSTEAD OF TWO IDENTICAL COMPUTE STMTS -   *
004700*                    SAME FIX AS SCRCOST CHANGE LOG 05/14/08.   *
004800*-------------------------------------------------------------*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON STATUS IS RERUN-MODE-SW.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700     SELECT CONTRACT-FILE   ASSIGN TO CONTRACT
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000     SELECT FINYEAR-FILE    ASSIGN TO FINYEAR
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200
006300     SELECT BILL-FILE       ASSIGN TO BILLIN
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500
006600     SELECT COSTOUT-FILE    ASSIGN TO COSTOUT
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800
006900     SELECT SVCPOOL-FILE    ASSIGN TO SVCPOOL
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT EUSERVICE-FILE  ASSIGN TO EUSERVICE
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400
007500     SELECT SVCDIV-FILE     ASSIGN TO SVCDIV
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700
007800     SELECT DIVISION-FILE   ASSIGN TO DIVISION
007900         ORGANIZATION IS LINE SEQUENTIAL.
008000
008100     SELECT PLATFORM-FILE   ASSIGN TO PLATFORM
008200         ORGANIZATION IS LINE SEQUENTIAL.
008300
008400     SELECT ITSYSTEM-FILE   ASSIGN TO ITSYSTEM
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600
008700     SELECT SYSDEP-FILE     ASSIGN TO SYSDEP
008800         ORGANIZATION IS LINE SEQUENTIAL.
008900
009000     SELECT REPORT-FILE     ASSIGN TO REPORT
009100         ORGANIZATION IS RECORD SEQUENTIAL.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500
009600 FD  CONTRACT-FILE
009700     LABEL RECORD IS STANDARD
009800     RECORD CONTAINS 71 CHARACTERS
009900     DATA RECORD IS CONTRACT-REC.
010000
010100 01  CONTRACT-REC.
010200     05  I-CONTRACT-ID       PIC 9(4).
010300     05  I-CONTRACT-VENDOR   PIC X(30).
010400     05  I-CONTRACT-REF      PIC X(20).
010500     05  I-CONTRACT-START    PIC 9(8).
010600     05  I-CONTRACT-END      PIC 9(8).
010700     05  I-CONTRACT-ACTIVE   PIC X(1).
010800         88  CONTRACT-IS-ACTIVE  VALUE 'Y'.
010900
011000 FD  FINYEAR-FILE
011100     LABEL RECORD IS STANDARD
011200     RECORD CONTAINS 29 CHARACTERS
011300     DATA RECORD IS FINYEAR-REC.
011400
011500 01  FINYEAR-REC.
011600     05  I-FY-ID             PIC 9(4).
011700     05  I-FY-START          PIC 9(8).
011800     05  I-FY-END            PIC 9(8).
011900     05  I-FY-LABEL          PIC X(9).
012000
012100 FD  BILL-FILE
012200     LABEL RECORD IS STANDARD
012300     RECORD CONTAINS 95 CHARACTERS
012400     DATA RECORD IS BILL-REC.
012500
012600 01  BILL-REC.
012700     05  I-BILL-ID           PIC 9(4).
012800     05  I-BILL-CONTRACT-ID  PIC 9(4).
012900     05  I-BILL-NAME         PIC X(30).
013000     05  I-BILL-QUANTITY     PIC X(10).
013100     05  I-BILL-FY-ID        PIC 9(4).
013200     05  I-BILL-RENEWAL      PIC 9(8).
013300     05  I-BILL-COST         PIC S9(10)V9(2).
013400     05  I-BILL-COST-EST     PIC S9(10)V9(2).
013500     05  I-BILL-ACTIVE       PIC X(1).
013600         88  BILL-IS-ACTIVE  VALUE 'Y'.
013700     05  FILLER              PIC X(10).
013800
013900 FD  COSTOUT-FILE
014000     LABEL RECORD IS OMITTED
014100     RECORD CONTAINS 82 CHARACTERS
014200     DATA RECORD IS COSTOUT-REC.
014300
014400 01  COSTOUT-REC.
014500     05  CO-ID               PIC 9(4).
014600     05  CO-TYPE             PIC X(1).
014700         88  CO-IS-ENDUSER   VALUE 'E'.
014800         88  CO-IS-PLATFORM  VALUE 'P'.
014900     05  CO-BILL-ID          PIC 9(4).
015000     05  CO-NAME             PIC X(30).
015100     05  CO-PERCENT          PIC 9(3)V9(2).
015200     05  CO-POOL-ID          PIC 9(4).
015300     05  CO-SERVICE-ID       PIC 9(4).
015400     05  CO-PLATFORM-ID      PIC 9(4).
015500     05  FILLER              PIC X(2).
015600     05  CO-AMOUNTS.
015700         10  CO-AMT          PIC S9(10)V9(2).
015800         10  CO-AMT-EST      PIC S9(10)V9(2).
015900
016000 FD  SVCPOOL-FILE
016100     LABEL RECORD IS STANDARD
016200     RECORD CONTAINS 34 CHARACTERS
016300     DATA RECORD IS SVCPOOL-REC.
016400
016500 01  SVCPOOL-REC.
016600     05  I-SP-ID             PIC 9(4).
016700     05  I-SP-NAME           PIC X(30).
016800
016900 FD  EUSERVICE-FILE
017000     LABEL RECORD IS STANDARD
017100     RECORD CONTAINS 34 CHARACTERS
017200     DATA RECORD IS EUSERVICE-REC.
017300
017400 01  EUSERVICE-REC.
017500     05  I-EUS-ID            PIC 9(4).
017600     05  I-EUS-NAME          PIC X(30).
017700
017800 FD  SVCDIV-FILE
017900     LABEL RECORD IS STANDARD
018000     RECORD CONTAINS 8 CHARACTERS
018100     DATA RECORD IS SVCDIV-REC.
018200
018300 01  SVCDIV-REC.
018400     05  I-SD-EUS-ID         PIC 9(4).
018500     05  I-SD-DIV-ID         PIC 9(4).
018600
018700 FD  DIVISION-FILE
018800     LABEL RECORD IS STANDARD
018900     RECORD CONTAINS 44 CHARACTERS
019000     DATA RECORD IS DIVISION-REC.
019100
019200 01  DIVISION-REC.
019300     05  I-DIV-ID            PIC 9(4).
019400     05  I-DIV-NAME          PIC X(30).
019500     05  I-DIV-USER-COUNT    PIC 9(6).
019600     05  I-DIV-CC-COUNT      PIC 9(4).
019700
019800 FD  PLATFORM-FILE
019900     LABEL RECORD IS STANDARD
020000     RECORD CONTAINS 34 CHARACTERS
020100     DATA RECORD IS PLATFORM-REC.
020200
020300 01  PLATFORM-REC.
020400     05  I-PLT-ID            PIC 9(4).
020500     05  I-PLT-NAME          PIC X(30).
020600
020700 FD  ITSYSTEM-FILE
020800     LABEL RECORD IS STANDARD
020900     RECORD CONTAINS 62 CHARACTERS
021000     DATA RECORD IS ITSYSTEM-REC.
021100
021200 01  ITSYSTEM-REC.
021300     05  I-SYS-ID            PIC X(4).
021400     05  I-SYS-CC            PIC X(24).
021500     05  I-SYS-NAME          PIC X(30).
021600     05  I-SYS-DIV-ID        PIC 9(4).
021700
021800 FD  SYSDEP-FILE
021900     LABEL RECORD IS STANDARD
022000     RECORD CONTAINS 13 CHARACTERS
022100     DATA RECORD IS SYSDEP-REC.
022200
022300 01  SYSDEP-REC.
022400     05  I-DEP-SYS-ID        PIC X(4).
022500     05  I-DEP-PLT-ID        PIC 9(4).
022600     05  I-DEP-WEIGHT        PIC 9(3)V9(2).
022700
022800 FD  REPORT-FILE
022900     LABEL RECORD IS OMITTED
023000     RECORD CONTAINS 132 CHARACTERS
023100     LINAGE IS 60 WITH FOOTING AT 55
023200     DATA RECORD IS REPLINE.
023300
023400 01  REPLINE                 PIC X(132).
023500
023600 WORKING-STORAGE SECTION.
023700
023800 01  WORK-AREA.
023900     05  C-PCTR              PIC 99      COMP VALUE ZERO.
024000     05  C-CONTRACT-CNT      PIC 9(4)    COMP VALUE ZERO.
024100     05  C-BILL-CNT          PIC 9(4)    COMP VALUE ZERO.
024200     05  C-POOL-CNT          PIC 9(4)    COMP VALUE ZERO.
024300     05  C-EUS-CNT           PIC 9(4)    COMP VALUE ZERO.
024400     05  C-LINK-CNT          PIC 9(4)    COMP VALUE ZERO.
024500     05  C-DIV-CNT           PIC 9(4)    COMP VALUE ZERO.
024600     05  C-PLT-CNT           PIC 9(4)    COMP VALUE ZERO.
024700     05  MORE-CONTRACT-RECS  PIC XXX     VALUE 'YES'.
024800     05  MORE-BILL-RECS      PIC XXX     VALUE 'YES'.
024900     05  MORE-POOL-RECS      PIC XXX     VALUE 'YES'.
025000     05  MORE-EUS-RECS       PIC XXX     VALUE 'YES'.
025100     05  MORE-SVCDIV-RECS    PIC XXX     VALUE 'YES'.
025200     05  MORE-DIV-RECS       PIC XXX     VALUE 'YES'.
025300     05  MORE-PLT-RECS       PIC XXX     VALUE 'YES'.
025400     05  MORE-COSTOUT-RECS   PIC XXX     VALUE 'YES'.
025500     05  MORE-SYSDEP-RECS    PIC XXX     VALUE 'YES'.
025600     05  MORE-ITSYS-RECS     PIC XXX     VALUE 'YES'.
025700     05  RERUN-MODE-SW       PIC X       VALUE '0'.
025800     05  CONTRACT-FOUND-SW   PIC XXX     VALUE 'NO'.
025900     05  BILL-FOUND-SW       PIC XXX     VALUE 'NO'.
026000     05  POOL-FOUND-SW       PIC XXX     VALUE 'NO'.
026100     05  EUS-FOUND-SW        PIC XXX     VALUE 'NO'.
026200     05  PLT-FOUND-SW        PIC XXX     VALUE 'NO'.
026300     05  DIV-FOUND-SW        PIC XXX     VALUE 'NO'.
026400     05  WS-CONTRACT-SUB     PIC 9(4)    COMP VALUE ZERO.
026500     05  WS-FOUND-CONTRACT-SUB PIC 9(4)  COMP VALUE ZERO.
026600     05  WS-SRCH-CONTRACT-ID PIC 9(4)    VALUE ZERO.
026700     05  WS-BILL-SUB         PIC 9(4)    COMP VALUE ZERO.
026800     05  WS-FOUND-BILL-SUB   PIC 9(4)    COMP VALUE ZERO.
026900     05  WS-SRCH-BILL-ID     PIC 9(4)    VALUE ZERO.
027000     05  WS-POOL-SUB         PIC 9(4)    COMP VALUE ZERO.
027100     05  WS-FOUND-POOL-SUB   PIC 9(4)    COMP VALUE ZERO.
027200     05  WS-SRCH-POOL-ID     PIC 9(4)    VALUE ZERO.
027300     05  WS-EUS-SUB          PIC 9(4)    COMP VALUE ZERO.
027400     05  WS-FOUND-EUS-SUB    PIC 9(4)    COMP VALUE ZERO.
027500     05  WS-SRCH-EUS-ID      PIC 9(4)    VALUE ZERO.
027600     05  WS-PLT-SUB          PIC 9(4)    COMP VALUE ZERO.
027700     05  WS-FOUND-PLT-SUB    PIC 9(4)    COMP VALUE ZERO.
027800     05  WS-SRCH-PLT-ID      PIC 9(4)    VALUE ZERO.
027900     05  WS-DIV-SUB          PIC 9(4)    COMP VALUE ZERO.
028000     05  WS-FOUND-DIV-SUB    PIC 9(4)    COMP VALUE ZERO.
028100     05  WS-SRCH-DIV-ID      PIC 9(4)    VALUE ZERO.
028200     05  WS-LINK-SUB         PIC 9(4)    COMP VALUE ZERO.
028300     05  WS-PCT-SUB          PIC 9        COMP VALUE ZERO.
028400     05  WS-AMT-SUB          PIC 9        COMP VALUE ZERO.
028450     05  FILLER              PIC X(1)    VALUE SPACE.
028500
028600 01  WS-RUN-DATE.
028700     05  WS-RUN-DATE-6       PIC 9(6).
028800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
028900     05  WS-RUN-YY           PIC 99.
029000     05  WS-RUN-MM           PIC 99.
029100     05  WS-RUN-DD           PIC 99.
029200 01  WS-RUN-CENTURY-YY       PIC 9(4).
029300
029400 01  WS-REPORT-YEAR.
029500     05  WS-REPORT-FY-ID     PIC 9(4)    VALUE ZERO.
029600     05  WS-REPORT-FY-LABEL  PIC X(9)    VALUE SPACES.
029700     05  WS-FY-GRAND-COST    PIC S9(10)V9(2) VALUE ZERO.
029800     05  WS-FY-GRAND-COST-EST PIC S9(10)V9(2) VALUE ZERO.
029900     05  WS-FY-LOADED-SW     PIC XXX     VALUE 'NO'.
029950     05  FILLER              PIC X(1)    VALUE SPACE.
030000
030100 01  WS-PCT-PAIR-AREA.
030200     05  WS-PCT-ENTRY OCCURS 2 TIMES.
030300         10  WS-PCT-AMOUNT       PIC S9(10)V9(2).
030400         10  WS-PCT-GRAND-TOTAL  PIC S9(10)V9(2).
030500         10  WS-PCT-RESULT       PIC 9(3)V9(2).
030600     05  FILLER                  PIC X(1)    VALUE SPACE.
030700
030800 01  WS-SHARE-WORK.
030900     05  WS-SHARE                PIC S9(10)V9(2).
031000     05  WS-SHARE-EST             PIC S9(10)V9(2).
031100     05  WS-BILL-CLASS            PIC X(7).
031200     05  FILLER                   PIC X(1)    VALUE SPACE.
031300
031400 01  WS-BILL-TOTALS.
031500     05  WS-BILL-TOTAL-COST       PIC S9(10)V9(2) VALUE ZERO.
031600     05  WS-BILL-TOTAL-COST-EST   PIC S9(10)V9(2) VALUE ZERO.
031650     05  FILLER                   PIC X(1)    VALUE SPACE.
031700
031800 01  CONTRACT-TABLE.
031900     05  T-CONTRACT-ENTRY OCCURS 500 TIMES.
032000         10  T-CONTRACT-ID       PIC 9(4).
032100         10  T-CONTRACT-VENDOR   PIC X(30).
032200         10  T-CONTRACT-REF      PIC X(20).
032300         10  T-CONTRACT-ACTIVE   PIC X(1).
032400             88  CONTR-TAB-IS-ACTIVE VALUE 'Y'.
032500         10  T-CONTRACT-COST     PIC S9(10)V9(2).
032600         10  T-CONTRACT-COST-EST PIC S9(10)V9(2).
032700
032800 01  BILL-TABLE.
032900     05  T-BILL-ENTRY OCCURS 6000 TIMES.
033000         10  T-BILL-ID           PIC 9(4).
033100         10  T-BILL-CONTRACT-ID  PIC 9(4).
033200         10  T-BILL-NAME         PIC X(30).
033300         10  T-BILL-FY-ID        PIC 9(4).
033400         10  T-BILL-AMOUNTS.
033500             15  T-BILL-COST     PIC S9(10)V9(2).
033600             15  T-BILL-COST-EST PIC S9(10)V9(2).
033700         10  T-BILL-ACTIVE       PIC X(1).
033800             88  BILL-TAB-IS-ACTIVE VALUE 'Y'.
033900         10  T-BILL-PCT-SUM      PIC 9(5)V9(2).
034000 01  T-BILL-AMOUNTS-VIEW REDEFINES BILL-TABLE.
034100     05  T-BILL-ENTRY-V OCCURS 6000 TIMES.
034200         10  FILLER              PIC X(42).
034300         10  T-BILL-AMT-PAIR     PIC S9(10)V9(2) OCCURS 2 TIMES.
034400         10  FILLER              PIC X(8).
034500
034600 01  POOL-TABLE.
034700     05  T-POOL-ENTRY OCCURS 200 TIMES.
034800         10  T-POOL-ID           PIC 9(4).
034900         10  T-POOL-NAME         PIC X(30).
035000         10  T-POOL-COST         PIC S9(10)V9(2).
035100         10  T-POOL-COST-EST     PIC S9(10)V9(2).
035200
035300 01  EUS-TABLE.
035400     05  T-EUS-ENTRY OCCURS 200 TIMES.
035500         10  T-EUS-ID            PIC 9(4).
035600         10  T-EUS-NAME          PIC X(30).
035700         10  T-EUS-COST          PIC S9(10)V9(2).
035800         10  T-EUS-COST-EST      PIC S9(10)V9(2).
035900         10  T-EUS-USER-TOTAL    PIC 9(7).
036000
036100 01  SD-LINK-TABLE.
036200     05  T-LINK-ENTRY OCCURS 2000 TIMES.
036300         10  T-SD-EUS-ID         PIC 9(4).
036400         10  T-SD-DIV-ID         PIC 9(4).
036500
036600 01  DIVISION-TABLE.
036700     05  T-DIV-ENTRY OCCURS 200 TIMES.
036800         10  T-DIV-ID            PIC 9(4).
036900         10  T-DIV-NAME          PIC X(30).
037000         10  T-DIV-USER-COUNT    PIC 9(6).
037100         10  T-DIV-CC-COUNT      PIC 9(4).
037200         10  T-DIV-SYS-COUNT     PIC 9(4).
037300         10  T-DIV-AMOUNTS.
037400             15  T-DIV-COST      PIC S9(10)V9(2).
037500             15  T-DIV-COST-EST  PIC S9(10)V9(2).
037600 01  T-DIVISION-AMOUNTS-VIEW REDEFINES DIVISION-TABLE.
037700     05  T-DIV-ENTRY-V OCCURS 200 TIMES.
037800         10  FILLER              PIC X(48).
037900         10  T-DIV-AMT-PAIR      PIC S9(10)V9(2) OCCURS 2 TIMES.
038000
038100 01  PLATFORM-TABLE.
038200     05  T-PLT-ENTRY OCCURS 200 TIMES.
038300         10  T-PLT-ID            PIC 9(4).
038400         10  T-PLT-NAME          PIC X(30).
038500         10  T-PLT-SYS-COUNT     PIC 9(4).
038600         10  T-PLT-COST          PIC S9(10)V9(2).
038700         10  T-PLT-COST-EST      PIC S9(10)V9(2).
038800
038900 01  RPT-TITLE-LINE.
039000     05  FILLER              PIC X(6)    VALUE 'DATE:'.
039100     05  O-RUN-MM            PIC 99.
039200     05  FILLER              PIC X       VALUE '/'.
039300     05  O-RUN-DD            PIC 99.
039400     05  FILLER              PIC X       VALUE '/'.
039500     05  O-RUN-CCYY          PIC 9(4).
039600     05  FILLER              PIC X(10)   VALUE SPACES.
039700     05  WS-SECTION-TITLE    PIC X(40)   VALUE SPACES.
039800     05  FILLER              PIC X(38)   VALUE SPACES.
039900     05  FILLER              PIC X(6)    VALUE 'PAGE:'.
040000     05  O-PCTR              PIC Z9.
040100     05  FILLER              PIC X(20)   VALUE SPACES.
040200
040300 01  BILL-COL-LINE.
040400     05  FILLER  PIC X(8)  VALUE 'BILL ID'.
040500     05  FILLER  PIC X(32) VALUE 'BILL NAME'.
040600     05  FILLER  PIC X(32) VALUE 'VENDOR'.
040700     05  FILLER  PIC X(15) VALUE 'COST'.
040800     05  FILLER  PIC X(15) VALUE 'ESTIMATE'.
040900     05  FILLER  PIC X(8)  VALUE 'ALLOC %'.
041000     05  FILLER  PIC X(10) VALUE 'CLASS'.
041100     05  FILLER  PIC X(5)  VALUE 'ACT'.
041200     05  FILLER  PIC X(7)  VALUE SPACES.
041300
041400 01  BILL-DETAIL-LINE.
041500     05  O-BILL-ID           PIC 9(4).
041600     05  FILLER              PIC X(4)    VALUE SPACES.
041700     05  O-BILL-NAME         PIC X(30).
041800     05  FILLER              PIC X(2)    VALUE SPACES.
041900     05  O-BILL-VENDOR       PIC X(30).
042000     05  FILLER              PIC X(2)    VALUE SPACES.
042100     05  O-BILL-COST         PIC Z,ZZZ,ZZZ,ZZ9.99-.
042200     05  FILLER              PIC X       VALUE SPACES.
042300     05  O-BILL-COST-EST     PIC Z,ZZZ,ZZZ,ZZ9.99-.
042400     05  FILLER              PIC X       VALUE SPACES.
042500     05  O-BILL-PERCENT      PIC ZZZZ9.99.
042600     05  FILLER              PIC X(2)    VALUE SPACES.
042700     05  O-BILL-CLASS        PIC X(7).
042800     05  FILLER              PIC X(2)    VALUE SPACES.
042900     05  O-BILL-ACTIVE       PIC X(1).
043000     05  FILLER              PIC X(4)    VALUE SPACES.
043100
043200 01  BILL-SECTION-TOTAL-LINE.
043300     05  FILLER              PIC X(20)   VALUE 'SECTION TOTAL:'.
043400     05  FILLER              PIC X(50)   VALUE SPACES.
043500     05  O-TOT-COST          PIC Z,ZZZ,ZZZ,ZZ9.99-.
043600     05  FILLER              PIC X       VALUE SPACES.
043700     05  O-TOT-COST-EST      PIC Z,ZZZ,ZZZ,ZZ9.99-.
043800     05  FILLER              PIC X(27)   VALUE SPACES.
043900
044000 01  CONTRACT-COL-LINE.
044100     05  FILLER  PIC X(32) VALUE 'VENDOR'.
044200     05  FILLER  PIC X(22) VALUE 'REFERENCE'.
044300     05  FILLER  PIC X(18) VALUE 'ACTIVE-BILL COST'.
044400     05  FILLER  PIC X(18) VALUE 'ESTIMATE'.
044500     05  FILLER  PIC X(10) VALUE '% FY COST'.
044600     05  FILLER  PIC X(10) VALUE '% FY EST'.
044700     05  FILLER  PIC X(22) VALUE SPACES.
044800
044900 01  CONTRACT-DETAIL-LINE.
045000     05  O-CONTRACT-VENDOR   PIC X(30).
045100     05  FILLER              PIC X(2)    VALUE SPACES.
045200     05  O-CONTRACT-REF      PIC X(20).
045300     05  FILLER              PIC X(2)    VALUE SPACES.
045400     05  O-CONTRACT-COST     PIC Z,ZZZ,ZZZ,ZZ9.99-.
045500     05  FILLER              PIC X       VALUE SPACES.
045600     05  O-CONTRACT-COST-EST PIC Z,ZZZ,ZZZ,ZZ9.99-.
045700     05  FILLER              PIC X       VALUE SPACES.
045800     05  O-CONTRACT-PCT      PIC ZZ9.99.
045900     05  FILLER              PIC X(3)    VALUE SPACES.
046000     05  O-CONTRACT-PCT-EST  PIC ZZ9.99.
046100     05  FILLER              PIC X(27)   VALUE SPACES.
046200
046300 01  POOL-COL-LINE.
046400     05  FILLER  PIC X(32) VALUE 'SERVICE POOL'.
046500     05  FILLER  PIC X(18) VALUE 'COST'.
046600     05  FILLER  PIC X(18) VALUE 'ESTIMATE'.
046700     05  FILLER  PIC X(10) VALUE '% FY COST'.
046800     05  FILLER  PIC X(10) VALUE '% FY EST'.
046900     05  FILLER  PIC X(44) VALUE SPACES.
047000
047100 01  POOL-DETAIL-LINE.
047200     05  O-POOL-NAME         PIC X(30).
047300     05  FILLER              PIC X(2)    VALUE SPACES.
047400     05  O-POOL-COST         PIC Z,ZZZ,ZZZ,ZZ9.99-.
047500     05  FILLER              PIC X       VALUE SPACES.
047600     05  O-POOL-COST-EST     PIC Z,ZZZ,ZZZ,ZZ9.99-.
047700     05  FILLER              PIC X       VALUE SPACES.
047800     05  O-POOL-PCT          PIC ZZ9.99.
047900     05  FILLER              PIC X(3)    VALUE SPACES.
048000     05  O-POOL-PCT-EST      PIC ZZ9.99.
048100     05  FILLER              PIC X(49)   VALUE SPACES.
048200
048300 01  EUS-COL-LINE.
048400     05  FILLER  PIC X(32) VALUE 'END-USER SERVICE'.
048500     05  FILLER  PIC X(10) VALUE 'USERS'.
048600     05  FILLER  PIC X(18) VALUE 'COST'.
048700     05  FILLER  PIC X(18) VALUE 'ESTIMATE'.
048800     05  FILLER  PIC X(10) VALUE '% FY COST'.
048900     05  FILLER  PIC X(10) VALUE '% FY EST'.
049000     05  FILLER  PIC X(34) VALUE SPACES.
049100
049200 01  EUS-DETAIL-LINE.
049300     05  O-EUS-NAME          PIC X(30).
049400     05  FILLER              PIC X(2)    VALUE SPACES.
049500     05  O-EUS-USERS         PIC ZZZ,ZZ9.
049600     05  FILLER              PIC X(2)    VALUE SPACES.
049700     05  O-EUS-COST          PIC Z,ZZZ,ZZZ,ZZ9.99-.
049800     05  FILLER              PIC X       VALUE SPACES.
049900     05  O-EUS-COST-EST      PIC Z,ZZZ,ZZZ,ZZ9.99-.
050000     05  FILLER              PIC X       VALUE SPACES.
050100     05  O-EUS-PCT           PIC ZZ9.99.
050200     05  FILLER              PIC X(3)    VALUE SPACES.
050300     05  O-EUS-PCT-EST       PIC ZZ9.99.
050400     05  FILLER              PIC X(40)   VALUE SPACES.
050500
050600 01  PLT-COL-LINE.
050700     05  FILLER  PIC X(32) VALUE 'PLATFORM'.
050800     05  FILLER  PIC X(10) VALUE 'SYSTEMS'.
050900     05  FILLER  PIC X(18) VALUE 'COST'.
051000     05  FILLER  PIC X(18) VALUE 'ESTIMATE'.
051100     05  FILLER  PIC X(10) VALUE '% FY COST'.
051200     05  FILLER  PIC X(10) VALUE '% FY EST'.
051300     05  FILLER  PIC X(34) VALUE SPACES.
051400
051500 01  PLT-DETAIL-LINE.
051600     05  O-PLT-NAME          PIC X(30).
051700     05  FILLER              PIC X(2)    VALUE SPACES.
051800     05  O-PLT-SYS-COUNT     PIC ZZZ9.
051900     05  FILLER              PIC X(6)    VALUE SPACES.
052000     05  O-PLT-COST          PIC Z,ZZZ,ZZZ,ZZ9.99-.
052100     05  FILLER              PIC X       VALUE SPACES.
052200     05  O-PLT-COST-EST      PIC Z,ZZZ,ZZZ,ZZ9.99-.
052300     05  FILLER              PIC X       VALUE SPACES.
052400     05  O-PLT-PCT           PIC ZZ9.99.
052500     05  FILLER              PIC X(3)    VALUE SPACES.
052600     05  O-PLT-PCT-EST       PIC ZZ9.99.
052700     05  FILLER              PIC X(39)   VALUE SPACES.
052800
052900 01  DIV-COL-LINE.
053000     05  FILLER  PIC X(32) VALUE 'DIVISION'.
053100     05  FILLER  PIC X(10) VALUE 'USERS'.
053200     05  FILLER  PIC X(8)  VALUE 'CC CNT'.
053300     05  FILLER  PIC X(10) VALUE 'SYSTEMS'.
053400     05  FILLER  PIC X(18) VALUE 'COST'.
053500     05  FILLER  PIC X(18) VALUE 'ESTIMATE'.
053600     05  FILLER  PIC X(10) VALUE '% FY COST'.
053700     05  FILLER  PIC X(8)  VALUE '% FY EST'.
053800     05  FILLER  PIC X(18) VALUE SPACES.
053900
054000 01  DIV-DETAIL-LINE.
054100     05  O-DIV-NAME          PIC X(30).
054200     05  FILLER              PIC X(2)    VALUE SPACES.
054300     05  O-DIV-USERS         PIC ZZZ,ZZ9.
054400     05  FILLER              PIC X(3)    VALUE SPACES.
054500     05  O-DIV-CC-COUNT      PIC ZZZ9.
054600     05  FILLER              PIC X(4)    VALUE SPACES.
054700     05  O-DIV-SYS-COUNT     PIC ZZZ9.
054800     05  FILLER              PIC X(4)    VALUE SPACES.
054900     05  O-DIV-COST          PIC Z,ZZZ,ZZZ,ZZ9.99-.
055000     05  FILLER              PIC X       VALUE SPACES.
055100     05  O-DIV-COST-EST      PIC Z,ZZZ,ZZZ,ZZ9.99-.
055200     05  FILLER              PIC X       VALUE SPACES.
055300     05  O-DIV-PCT           PIC ZZ9.99.
055400     05  FILLER              PIC X(3)    VALUE SPACES.
055500     05  O-DIV-PCT-EST       PIC ZZ9.99.
055600     05  FILLER              PIC X(23)   VALUE SPACES.
055700
055800 01  FY-COL-LINE.
055900     05  FILLER  PIC X(16) VALUE 'FINANCIAL YEAR'.
056000     05  FILLER  PIC X(20) VALUE 'GRAND TOTAL COST'.
056100     05  FILLER  PIC X(20) VALUE 'GRAND TOTAL ESTIMATE'.
056200     05  FILLER  PIC X(76) VALUE SPACES.
056300
056400 01  FY-DETAIL-LINE.
056500     05  O-FY-LABEL          PIC X(9).
056600     05  FILLER              PIC X(10)   VALUE SPACES.
056700     05  O-FY-COST           PIC Z,ZZZ,ZZZ,ZZ9.99-.
056800     05  FILLER              PIC X(3)    VALUE SPACES.
056900     05  O-FY-COST-EST       PIC Z,ZZZ,ZZZ,ZZ9.99-.
057000     05  FILLER              PIC X(76)   VALUE SPACES.
057100
057200 PROCEDURE DIVISION.
057300
057400 0000-SCRRPT.
057500     PERFORM 1000-INIT.
057600     PERFORM 5000-LOAD-TABLES.
057700     PERFORM 6000-ACCUMULATE-TOTALS.
057800     PERFORM 7000-PRINT-REPORTS.
057900     PERFORM 8000-CLOSING.
058000     STOP RUN.
058100
058200 1000-INIT.
058300     ACCEPT WS-RUN-DATE-6 FROM DATE.
058400     MOVE WS-RUN-MM TO O-RUN-MM.
058500     MOVE WS-RUN-DD TO O-RUN-DD.
058600     IF WS-RUN-YY < 50
058700         COMPUTE WS-RUN-CENTURY-YY = 2000 + WS-RUN-YY
058800     ELSE
058900         COMPUTE WS-RUN-CENTURY-YY = 1900 + WS-RUN-YY
059000     END-IF.
059100     MOVE WS-RUN-CENTURY-YY TO O-RUN-CCYY.
059200     OPEN OUTPUT REPORT-FILE.
059300
059400 5000-LOAD-TABLES.
059500     PERFORM 5100-LOAD-CONTRACT.
059600     PERFORM 5150-LOAD-FINYEAR.
059700     PERFORM 5200-LOAD-BILL.
059800     PERFORM 5300-LOAD-POOL.
059900     PERFORM 5400-LOAD-EUS.
060000     PERFORM 5500-LOAD-SVCDIV.
060100     PERFORM 5600-LOAD-DIVISION.
060200     PERFORM 5700-LOAD-PLATFORM.
060300
060400 5100-LOAD-CONTRACT.
060500     OPEN INPUT CONTRACT-FILE.
060600     PERFORM 9110-READ-CONTRACT.
060700     PERFORM 5110-BUILD-CONTRACT-ENTRY
060800         UNTIL MORE-CONTRACT-RECS = 'NO'.
060900     CLOSE CONTRACT-FILE.
061000
061100 5110-BUILD-CONTRACT-ENTRY.
061200     ADD 1 TO C-CONTRACT-CNT.
061300     MOVE I-CONTRACT-ID     TO T-CONTRACT-ID(C-CONTRACT-CNT).
061400     MOVE I-CONTRACT-VENDOR TO T-CONTRACT-VENDOR(C-CONTRACT-CNT).
061500     MOVE I-CONTRACT-REF    TO T-CONTRACT-REF(C-CONTRACT-CNT).
061600     MOVE I-CONTRACT-ACTIVE TO T-CONTRACT-ACTIVE(C-CONTRACT-CNT).
061700     MOVE ZERO TO T-CONTRACT-COST(C-CONTRACT-CNT).
061800     MOVE ZERO TO T-CONTRACT-COST-EST(C-CONTRACT-CNT).
061900     PERFORM 9110-READ-CONTRACT.
062000
062100 5150-LOAD-FINYEAR.
062200     OPEN INPUT FINYEAR-FILE.
062300     READ FINYEAR-FILE
062400         AT END
062500             MOVE 'NO' TO WS-FY-LOADED-SW.
062600     IF WS-FY-LOADED-SW NOT = 'NO'
062700         MOVE I-FY-ID    TO WS-REPORT-FY-ID
062800         MOVE I-FY-LABEL TO WS-REPORT-FY-LABEL
062900     END-IF.
063000     CLOSE FINYEAR-FILE.
063100
063200 5200-LOAD-BILL.
063300     OPEN INPUT BILL-FILE.
063400     PERFORM 9130-READ-BILL.
063500     PERFORM 5210-BUILD-BILL-ENTRY
063600         UNTIL MORE-BILL-RECS = 'NO'.
063700     CLOSE BILL-FILE.
063800
063900 5210-BUILD-BILL-ENTRY.
064000     ADD 1 TO C-BILL-CNT.
064100     MOVE I-BILL-ID          TO T-BILL-ID(C-BILL-CNT).
064200     MOVE I-BILL-CONTRACT-ID TO T-BILL-CONTRACT-ID(C-BILL-CNT).
064300     MOVE I-BILL-NAME        TO T-BILL-NAME(C-BILL-CNT).
064400     MOVE I-BILL-FY-ID       TO T-BILL-FY-ID(C-BILL-CNT).
064500     MOVE I-BILL-COST        TO T-BILL-COST(C-BILL-CNT).
064600     MOVE I-BILL-COST-EST    TO T-BILL-COST-EST(C-BILL-CNT).
064700     MOVE I-BILL-ACTIVE      TO T-BILL-ACTIVE(C-BILL-CNT).
064800     MOVE ZERO               TO T-BILL-PCT-SUM(C-BILL-CNT).
064900     PERFORM 9130-READ-BILL.
065000
065100 5300-LOAD-POOL.
065200     OPEN INPUT SVCPOOL-FILE.
065300     PERFORM 9140-READ-POOL.
065400     PERFORM 5310-BUILD-POOL-ENTRY
065500         UNTIL MORE-POOL-RECS = 'NO'.
065600     CLOSE SVCPOOL-FILE.
065700
065800 5310-BUILD-POOL-ENTRY.
065900     ADD 1 TO C-POOL-CNT.
066000     MOVE I-SP-ID   TO T-POOL-ID(C-POOL-CNT).
066100     MOVE I-SP-NAME TO T-POOL-NAME(C-POOL-CNT).
066200     MOVE ZERO      TO T-POOL-COST(C-POOL-CNT).
066300     MOVE ZERO      TO T-POOL-COST-EST(C-POOL-CNT).
066400     PERFORM 9140-READ-POOL.
066500
066600 5400-LOAD-EUS.
066700     OPEN INPUT EUSERVICE-FILE.
066800     PERFORM 9150-READ-EUS.
066900     PERFORM 5410-BUILD-EUS-ENTRY
067000         UNTIL MORE-EUS-RECS = 'NO'.
067100     CLOSE EUSERVICE-FILE.
067200
067300 5410-BUILD-EUS-ENTRY.
067400     ADD 1 TO C-EUS-CNT.
067500     MOVE I-EUS-ID   TO T-EUS-ID(C-EUS-CNT).
067600     MOVE I-EUS-NAME TO T-EUS-NAME(C-EUS-CNT).
067700     MOVE ZERO       TO T-EUS-COST(C-EUS-CNT).
067800     MOVE ZERO       TO T-EUS-COST-EST(C-EUS-CNT).
067900     MOVE ZERO       TO T-EUS-USER-TOTAL(C-EUS-CNT).
068000     PERFORM 9150-READ-EUS.
068100
068200 5500-LOAD-SVCDIV.
068300     OPEN INPUT SVCDIV-FILE.
068400     PERFORM 9160-READ-SVCDIV.
068500     PERFORM 5510-BUILD-LINK-ENTRY
068600         UNTIL MORE-SVCDIV-RECS = 'NO'.
068700     CLOSE SVCDIV-FILE.
068800
068900 5510-BUILD-LINK-ENTRY.
069000     ADD 1 TO C-LINK-CNT.
069100     MOVE I-SD-EUS-ID TO T-SD-EUS-ID(C-LINK-CNT).
069200     MOVE I-SD-DIV-ID TO T-SD-DIV-ID(C-LINK-CNT).
069300     PERFORM 9160-READ-SVCDIV.
069400
069500 5600-LOAD-DIVISION.
069600     OPEN INPUT DIVISION-FILE.
069700     PERFORM 9170-READ-DIVISION.
069800     PERFORM 5610-BUILD-DIV-ENTRY
069900         UNTIL MORE-DIV-RECS = 'NO'.
070000     CLOSE DIVISION-FILE.
070100
070200 5610-BUILD-DIV-ENTRY.
070300     ADD 1 TO C-DIV-CNT.
070400     MOVE I-DIV-ID         TO T-DIV-ID(C-DIV-CNT).
070500     MOVE I-DIV-NAME       TO T-DIV-NAME(C-DIV-CNT).
070600     MOVE I-DIV-USER-COUNT TO T-DIV-USER-COUNT(C-DIV-CNT).
070700     MOVE I-DIV-CC-COUNT   TO T-DIV-CC-COUNT(C-DIV-CNT).
070800     MOVE ZERO             TO T-DIV-SYS-COUNT(C-DIV-CNT).
070900     MOVE ZERO             TO T-DIV-COST(C-DIV-CNT).
071000     MOVE ZERO             TO T-DIV-COST-EST(C-DIV-CNT).
071100     PERFORM 9170-READ-DIVISION.
071200
071300 5700-LOAD-PLATFORM.
071400     OPEN INPUT PLATFORM-FILE.
071500     PERFORM 9180-READ-PLATFORM.
071600     PERFORM 5710-BUILD-PLT-ENTRY
071700         UNTIL MORE-PLT-RECS = 'NO'.
071800     CLOSE PLATFORM-FILE.
071900
072000 5710-BUILD-PLT-ENTRY.
072100     ADD 1 TO C-PLT-CNT.
072200     MOVE I-PLT-ID   TO T-PLT-ID(C-PLT-CNT).
072300     MOVE I-PLT-NAME TO T-PLT-NAME(C-PLT-CNT).
072400     MOVE ZERO       TO T-PLT-SYS-COUNT(C-PLT-CNT).
072500     MOVE ZERO       TO T-PLT-COST(C-PLT-CNT).
072600     MOVE ZERO       TO T-PLT-COST-EST(C-PLT-CNT).
072700     PERFORM 9180-READ-PLATFORM.
072800
072900 6000-ACCUMULATE-TOTALS.
073000     PERFORM 6050-PROCESS-COSTOUT.
073100     PERFORM 6100-ACCUM-CONTRACT-TOTALS.
073200     PERFORM 6200-ACCUM-FY-GRAND-TOTAL.
073300     PERFORM 6500-COUNT-PLATFORM-DEPS.
073400     PERFORM 6600-CALC-SERVICE-USER-TOTALS.
073500     PERFORM 6700-APPORTION-DIVISIONS.
073600     PERFORM 6800-COUNT-DIVISION-SYSTEMS.
073700
073800 6050-PROCESS-COSTOUT.
073900     OPEN INPUT COSTOUT-FILE.
074000     PERFORM 9210-READ-COSTOUT.
074100     PERFORM 6060-ACCUM-ONE-COSTLINE
074200         UNTIL MORE-COSTOUT-RECS = 'NO'.
074300     CLOSE COSTOUT-FILE.
074400
074500 6060-ACCUM-ONE-COSTLINE.
074600     PERFORM 6070-ADD-BILL-PERCENT.
074700     PERFORM 6080-ADD-POOL-COST.
074800     IF CO-IS-ENDUSER
074900         PERFORM 6090-ADD-EUS-COST
075000     END-IF.
075100     IF CO-IS-PLATFORM
075200         PERFORM 6095-ADD-PLATFORM-COST
075300     END-IF.
075400     PERFORM 9210-READ-COSTOUT.
075500
075600 6070-ADD-BILL-PERCENT.
075700     MOVE 'NO'       TO BILL-FOUND-SW.
075800     MOVE CO-BILL-ID TO WS-SRCH-BILL-ID.
075900     PERFORM 9310-SEARCH-BILL
076000         VARYING WS-BILL-SUB FROM 1 BY 1
076100         UNTIL WS-BILL-SUB > C-BILL-CNT
076200            OR BILL-FOUND-SW = 'YES'.
076300     IF BILL-FOUND-SW = 'YES'
076400         ADD CO-PERCENT TO T-BILL-PCT-SUM(WS-FOUND-BILL-SUB)
076500     END-IF.
076600
076700 6080-ADD-POOL-COST.
076800     MOVE 'NO'       TO POOL-FOUND-SW.
076900     MOVE CO-POOL-ID TO WS-SRCH-POOL-ID.
077000     PERFORM 9315-SEARCH-POOL
077100         VARYING WS-POOL-SUB FROM 1 BY 1
077200         UNTIL WS-POOL-SUB > C-POOL-CNT
077300            OR POOL-FOUND-SW = 'YES'.
077400     IF POOL-FOUND-SW = 'YES'
077500         ADD CO-AMT     TO T-POOL-COST(WS-FOUND-POOL-SUB)
077600         ADD CO-AMT-EST TO T-POOL-COST-EST(WS-FOUND-POOL-SUB)
077700     END-IF.
077800
077900 6090-ADD-EUS-COST.
078000     MOVE 'NO'          TO EUS-FOUND-SW.
078100     MOVE CO-SERVICE-ID TO WS-SRCH-EUS-ID.
078200     PERFORM 9330-SEARCH-EUS
078300         VARYING WS-EUS-SUB FROM 1 BY 1
078400         UNTIL WS-EUS-SUB > C-EUS-CNT
078500            OR EUS-FOUND-SW = 'YES'.
078600     IF EUS-FOUND-SW = 'YES'
078700         ADD CO-AMT     TO T-EUS-COST(WS-FOUND-EUS-SUB)
078800         ADD CO-AMT-EST TO T-EUS-COST-EST(WS-FOUND-EUS-SUB)
078900     END-IF.
079000
079100 6095-ADD-PLATFORM-COST.
079200     MOVE 'NO'           TO PLT-FOUND-SW.
079300     MOVE CO-PLATFORM-ID TO WS-SRCH-PLT-ID.
079400     PERFORM 9340-SEARCH-PLATFORM
079500         VARYING WS-PLT-SUB FROM 1 BY 1
079600         UNTIL WS-PLT-SUB > C-PLT-CNT
079700            OR PLT-FOUND-SW = 'YES'.
079800     IF PLT-FOUND-SW = 'YES'
079900         ADD CO-AMT     TO T-PLT-COST(WS-FOUND-PLT-SUB)
080000         ADD CO-AMT-EST TO T-PLT-COST-EST(WS-FOUND-PLT-SUB)
080100     END-IF.
080200
080300 6100-ACCUM-CONTRACT-TOTALS.
080400     PERFORM 6110-ACCUM-ONE-CONTRACT-BILL
080500         VARYING WS-BILL-SUB FROM 1 BY 1
080600         UNTIL WS-BILL-SUB > C-BILL-CNT.
080700
080800 6110-ACCUM-ONE-CONTRACT-BILL.
080900     IF BILL-TAB-IS-ACTIVE(WS-BILL-SUB)
081000         MOVE 'NO' TO CONTRACT-FOUND-SW
081100         MOVE T-BILL-CONTRACT-ID(WS-BILL-SUB) TO WS-SRCH-CONTRACT-ID
081200         PERFORM 9320-SEARCH-CONTRACT
081300             VARYING WS-CONTRACT-SUB FROM 1 BY 1
081400             UNTIL WS-CONTRACT-SUB > C-CONTRACT-CNT
081500                OR CONTRACT-FOUND-SW = 'YES'
081600         IF CONTRACT-FOUND-SW = 'YES'
081700             ADD T-BILL-COST(WS-BILL-SUB)
081800                 TO T-CONTRACT-COST(WS-FOUND-CONTRACT-SUB)
081900             ADD T-BILL-COST-EST(WS-BILL-SUB)
082000                 TO T-CONTRACT-COST-EST(WS-FOUND-CONTRACT-SUB)
082100         END-IF
082200     END-IF.
082300
082400 6200-ACCUM-FY-GRAND-TOTAL.
082500     PERFORM 6210-ACCUM-ONE-FY-BILL
082600         VARYING WS-BILL-SUB FROM 1 BY 1
082700         UNTIL WS-BILL-SUB > C-BILL-CNT.
082800
082900 6210-ACCUM-ONE-FY-BILL.
083000     IF T-BILL-FY-ID(WS-BILL-SUB) = WS-REPORT-FY-ID
083100         ADD T-BILL-COST(WS-BILL-SUB)     TO WS-FY-GRAND-COST
083200         ADD T-BILL-COST-EST(WS-BILL-SUB) TO WS-FY-GRAND-COST-EST
083300     END-IF.
083400
083500 6500-COUNT-PLATFORM-DEPS.
083600     OPEN INPUT SYSDEP-FILE.
083700     PERFORM 9220-READ-SYSDEP.
083800     PERFORM 6510-COUNT-ONE-DEP
083900         UNTIL MORE-SYSDEP-RECS = 'NO'.
084000     CLOSE SYSDEP-FILE.
084100
084200 6510-COUNT-ONE-DEP.
084300     MOVE 'NO'        TO PLT-FOUND-SW.
084400     MOVE I-DEP-PLT-ID TO WS-SRCH-PLT-ID.
084500     PERFORM 9340-SEARCH-PLATFORM
084600         VARYING WS-PLT-SUB FROM 1 BY 1
084700         UNTIL WS-PLT-SUB > C-PLT-CNT
084800            OR PLT-FOUND-SW = 'YES'.
084900     IF PLT-FOUND-SW = 'YES'
085000         ADD 1 TO T-PLT-SYS-COUNT(WS-FOUND-PLT-SUB)
085100     END-IF.
085200     PERFORM 9220-READ-SYSDEP.
085300
085400 6600-CALC-SERVICE-USER-TOTALS.
085500     PERFORM 6610-ACCUM-ONE-LINK-USERS
085600         VARYING WS-LINK-SUB FROM 1 BY 1
085700         UNTIL WS-LINK-SUB > C-LINK-CNT.
085800
085900 6610-ACCUM-ONE-LINK-USERS.
086000     MOVE 'NO'               TO EUS-FOUND-SW.
086100     MOVE T-SD-EUS-ID(WS-LINK-SUB) TO WS-SRCH-EUS-ID.
086200     PERFORM 9330-SEARCH-EUS
086300         VARYING WS-EUS-SUB FROM 1 BY 1
086400         UNTIL WS-EUS-SUB > C-EUS-CNT
086500            OR EUS-FOUND-SW = 'YES'.
086600     MOVE 'NO'               TO DIV-FOUND-SW.
086700     MOVE T-SD-DIV-ID(WS-LINK-SUB) TO WS-SRCH-DIV-ID.
086800     PERFORM 9360-SEARCH-DIVISION
086900         VARYING WS-DIV-SUB FROM 1 BY 1
087000         UNTIL WS-DIV-SUB > C-DIV-CNT
087100            OR DIV-FOUND-SW = 'YES'.
087200     IF EUS-FOUND-SW = 'YES' AND DIV-FOUND-SW = 'YES'
087300         ADD T-DIV-USER-COUNT(WS-FOUND-DIV-SUB)
087400             TO T-EUS-USER-TOTAL(WS-FOUND-EUS-SUB)
087500     END-IF.
087600
087700 6700-APPORTION-DIVISIONS.
087800     PERFORM 6710-APPORTION-ONE-LINK
087900         VARYING WS-LINK-SUB FROM 1 BY 1
088000         UNTIL WS-LINK-SUB > C-LINK-CNT.
088100
088200 6710-APPORTION-ONE-LINK.
088300     MOVE 'NO'               TO EUS-FOUND-SW.
088400     MOVE T-SD-EUS-ID(WS-LINK-SUB) TO WS-SRCH-EUS-ID.
088500     PERFORM 9330-SEARCH-EUS
088600         VARYING WS-EUS-SUB FROM 1 BY 1
088700         UNTIL WS-EUS-SUB > C-EUS-CNT
088800            OR EUS-FOUND-SW = 'YES'.
088900     MOVE 'NO'               TO DIV-FOUND-SW.
089000     MOVE T-SD-DIV-ID(WS-LINK-SUB) TO WS-SRCH-DIV-ID.
089100     PERFORM 9360-SEARCH-DIVISION
089200         VARYING WS-DIV-SUB FROM 1 BY 1
089300         UNTIL WS-DIV-SUB > C-DIV-CNT
089400            OR DIV-FOUND-SW = 'YES'.
089500     IF EUS-FOUND-SW = 'YES' AND DIV-FOUND-SW = 'YES'
089600        AND T-EUS-USER-TOTAL(WS-FOUND-EUS-SUB) NOT = ZERO
089700         COMPUTE WS-SHARE ROUNDED =
089800             T-DIV-USER-COUNT(WS-FOUND-DIV-SUB) /
089900                 T-EUS-USER-TOTAL(WS-FOUND-EUS-SUB)
090000                     * T-EUS-COST(WS-FOUND-EUS-SUB)
090100         COMPUTE WS-SHARE-EST ROUNDED =
090200             T-DIV-USER-COUNT(WS-FOUND-DIV-SUB) /
090300                 T-EUS-USER-TOTAL(WS-FOUND-EUS-SUB)
090400                     * T-EUS-COST-EST(WS-FOUND-EUS-SUB)
090500         ADD WS-SHARE     TO T-DIV-COST(WS-FOUND-DIV-SUB)
090600         ADD WS-SHARE-EST TO T-DIV-COST-EST(WS-FOUND-DIV-SUB)
090700     END-IF.
090800
090900 6800-COUNT-DIVISION-SYSTEMS.
091000     OPEN INPUT ITSYSTEM-FILE.
091100     PERFORM 9230-READ-ITSYSTEM.
091200     PERFORM 6810-COUNT-ONE-SYSTEM
091300         UNTIL MORE-ITSYS-RECS = 'NO'.
091400     CLOSE ITSYSTEM-FILE.
091500
091600 6810-COUNT-ONE-SYSTEM.
091700     MOVE 'NO'          TO DIV-FOUND-SW.
091800     MOVE I-SYS-DIV-ID TO WS-SRCH-DIV-ID.
091900     PERFORM 9360-SEARCH-DIVISION
092000         VARYING WS-DIV-SUB FROM 1 BY 1
092100         UNTIL WS-DIV-SUB > C-DIV-CNT
092200            OR DIV-FOUND-SW = 'YES'.
092300     IF DIV-FOUND-SW = 'YES'
092400         ADD 1 TO T-DIV-SYS-COUNT(WS-FOUND-DIV-SUB)
092500     END-IF.
092600     PERFORM 9230-READ-ITSYSTEM.
092700
092800 7000-PRINT-REPORTS.
092900     PERFORM 7100-PRINT-BILL-REPORT.
093000     PERFORM 7200-CONTRACT-SUMMARY.
093100     PERFORM 7300-SERVICE-POOL-SUMMARY.
093200     PERFORM 7400-END-USER-SERVICE-SUMMARY.
093300     PERFORM 7500-PLATFORM-SUMMARY.
093400     PERFORM 7600-DIVISION-SUMMARY.
093500     PERFORM 7700-PRINT-FY-TOTALS.
093600
093700 7100-PRINT-BILL-REPORT.
093800     PERFORM 7105-BILL-HEADING.
093900     PERFORM 7110-PRINT-ONE-BILL
094000         VARYING WS-BILL-SUB FROM 1 BY 1
094100         UNTIL WS-BILL-SUB > C-BILL-CNT.
094200     MOVE WS-BILL-TOTAL-COST     TO O-TOT-COST.
094300     MOVE WS-BILL-TOTAL-COST-EST TO O-TOT-COST-EST.
094400     WRITE REPLINE FROM BILL-SECTION-TOTAL-LINE
094500         AFTER ADVANCING 2 LINES.
094600
094700 7105-BILL-HEADING.
094800     MOVE 'BILL ALLOCATION REPORT' TO WS-SECTION-TITLE.
094900     PERFORM 9900-RPT-HEADING.
095000     WRITE REPLINE FROM BILL-COL-LINE
095100         AFTER ADVANCING 2 LINES.
095200
095300 7110-PRINT-ONE-BILL.
095400     MOVE 'NO' TO CONTRACT-FOUND-SW.
095500     MOVE T-BILL-CONTRACT-ID(WS-BILL-SUB) TO WS-SRCH-CONTRACT-ID.
095600     PERFORM 9320-SEARCH-CONTRACT
095700         VARYING WS-CONTRACT-SUB FROM 1 BY 1
095800         UNTIL WS-CONTRACT-SUB > C-CONTRACT-CNT
095900            OR CONTRACT-FOUND-SW = 'YES'.
096000     PERFORM 7120-CLASSIFY-BILL.
096100     PERFORM 7130-BUILD-BILL-PCT-PAIR.
096200     PERFORM 7150-CALC-PERCENT-PAIR.
096300     MOVE T-BILL-ID(WS-BILL-SUB)   TO O-BILL-ID.
096400     MOVE T-BILL-NAME(WS-BILL-SUB) TO O-BILL-NAME.
096500     IF CONTRACT-FOUND-SW = 'YES'
096600         MOVE T-CONTRACT-VENDOR(WS-FOUND-CONTRACT-SUB)
096700             TO O-BILL-VENDOR
096800     ELSE
096900         MOVE SPACES TO O-BILL-VENDOR
097000     END-IF.
097100     MOVE T-BILL-COST(WS-BILL-SUB)     TO O-BILL-COST.
097200     MOVE T-BILL-COST-EST(WS-BILL-SUB) TO O-BILL-COST-EST.
097300     MOVE T-BILL-PCT-SUM(WS-BILL-SUB)  TO O-BILL-PERCENT.
097400     MOVE WS-BILL-CLASS                TO O-BILL-CLASS.
097500     MOVE T-BILL-ACTIVE(WS-BILL-SUB)   TO O-BILL-ACTIVE.
097600     WRITE REPLINE FROM BILL-DETAIL-LINE
097700         AFTER ADVANCING 1 LINE
097800             AT EOP
097900                 PERFORM 7105-BILL-HEADING.
098000     ADD T-BILL-COST(WS-BILL-SUB)     TO WS-BILL-TOTAL-COST.
098100     ADD T-BILL-COST-EST(WS-BILL-SUB) TO WS-BILL-TOTAL-COST-EST.
098200
098300 7120-CLASSIFY-BILL.
098400     EVALUATE TRUE
098500         WHEN T-BILL-PCT-SUM(WS-BILL-SUB) = 0
098600             MOVE 'NONE'    TO WS-BILL-CLASS
098700         WHEN T-BILL-PCT-SUM(WS-BILL-SUB) < 100
098800             MOVE 'PARTIAL' TO WS-BILL-CLASS
098900         WHEN T-BILL-PCT-SUM(WS-BILL-SUB) = 100
099000             MOVE 'FULL'    TO WS-BILL-CLASS
099100         WHEN OTHER
099200             MOVE 'OVER'    TO WS-BILL-CLASS
099300     END-EVALUATE.
099400
099500 7130-BUILD-BILL-PCT-PAIR.
099600     PERFORM 7135-COPY-ONE-BILL-AMT
099700         VARYING WS-AMT-SUB FROM 1 BY 1 UNTIL WS-AMT-SUB > 2.
099800     MOVE WS-FY-GRAND-COST     TO WS-PCT-GRAND-TOTAL(1).
099900     MOVE WS-FY-GRAND-COST-EST TO WS-PCT-GRAND-TOTAL(2).
100000
100100 7135-COPY-ONE-BILL-AMT.
100200     MOVE T-BILL-AMT-PAIR(WS-BILL-SUB, WS-AMT-SUB)
100300         TO WS-PCT-AMOUNT(WS-AMT-SUB).
100400
100500 7150-CALC-PERCENT-PAIR.
100600     PERFORM 7160-CALC-ONE-PCT
100700         VARYING WS-PCT-SUB FROM 1 BY 1 UNTIL WS-PCT-SUB > 2.
100800
100900 7160-CALC-ONE-PCT.
101000     IF WS-PCT-GRAND-TOTAL(WS-PCT-SUB) = 0
101100         MOVE ZERO TO WS-PCT-RESULT(WS-PCT-SUB)
101200     ELSE
101300         COMPUTE WS-PCT-RESULT(WS-PCT-SUB) ROUNDED =
101400             WS-PCT-AMOUNT(WS-PCT-SUB) /
101500                 WS-PCT-GRAND-TOTAL(WS-PCT-SUB) * 100
101600     END-IF.
101700
101800 7200-CONTRACT-SUMMARY.
101900     PERFORM 7205-CONTRACT-HEADING.
102000     PERFORM 7210-PRINT-ONE-CONTRACT
102100         VARYING WS-CONTRACT-SUB FROM 1 BY 1
102200         UNTIL WS-CONTRACT-SUB > C-CONTRACT-CNT.
102300
102400 7205-CONTRACT-HEADING.
102500     MOVE 'CONTRACT SUMMARY' TO WS-SECTION-TITLE.
102600     PERFORM 9900-RPT-HEADING.
102700     WRITE REPLINE FROM CONTRACT-COL-LINE
102800         AFTER ADVANCING 2 LINES.
102900
103000 7210-PRINT-ONE-CONTRACT.
103100     MOVE T-CONTRACT-COST(WS-CONTRACT-SUB)     TO WS-PCT-AMOUNT(1).
103200     MOVE WS-FY-GRAND-COST                     TO WS-PCT-GRAND-TOTAL(1).
103300     MOVE T-CONTRACT-COST-EST(WS-CONTRACT-SUB) TO WS-PCT-AMOUNT(2).
103400     MOVE WS-FY-GRAND-COST-EST                 TO WS-PCT-GRAND-TOTAL(2).
103500     PERFORM 7150-CALC-PERCENT-PAIR.
103600     MOVE T-CONTRACT-VENDOR(WS-CONTRACT-SUB)   TO O-CONTRACT-VENDOR.
103700     MOVE T-CONTRACT-REF(WS-CONTRACT-SUB)      TO O-CONTRACT-REF.
103800     MOVE T-CONTRACT-COST(WS-CONTRACT-SUB)     TO O-CONTRACT-COST.
103900     MOVE T-CONTRACT-COST-EST(WS-CONTRACT-SUB) TO O-CONTRACT-COST-EST.
104000     MOVE WS-PCT-RESULT(1)                     TO O-CONTRACT-PCT.
104100     MOVE WS-PCT-RESULT(2)                     TO O-CONTRACT-PCT-EST.
104200     WRITE REPLINE FROM CONTRACT-DETAIL-LINE
104300         AFTER ADVANCING 1 LINE
104400             AT EOP
104500                 PERFORM 7205-CONTRACT-HEADING.
104600
104700 7300-SERVICE-POOL-SUMMARY.
104800     PERFORM 7305-POOL-HEADING.
104900     PERFORM 7310-PRINT-ONE-POOL
105000         VARYING WS-POOL-SUB FROM 1 BY 1
105100         UNTIL WS-POOL-SUB > C-POOL-CNT.
105200
105300 7305-POOL-HEADING.
105400     MOVE 'SERVICE POOL SUMMARY' TO WS-SECTION-TITLE.
105500     PERFORM 9900-RPT-HEADING.
105600     WRITE REPLINE FROM POOL-COL-LINE
105700         AFTER ADVANCING 2 LINES.
105800
105900 7310-PRINT-ONE-POOL.
106000     MOVE T-POOL-COST(WS-POOL-SUB)     TO WS-PCT-AMOUNT(1).
106100     MOVE WS-FY-GRAND-COST             TO WS-PCT-GRAND-TOTAL(1).
106200     MOVE T-POOL-COST-EST(WS-POOL-SUB) TO WS-PCT-AMOUNT(2).
106300     MOVE WS-FY-GRAND-COST-EST         TO WS-PCT-GRAND-TOTAL(2).
106400     PERFORM 7150-CALC-PERCENT-PAIR.
106500     MOVE T-POOL-NAME(WS-POOL-SUB)     TO O-POOL-NAME.
106600     MOVE T-POOL-COST(WS-POOL-SUB)     TO O-POOL-COST.
106700     MOVE T-POOL-COST-EST(WS-POOL-SUB) TO O-POOL-COST-EST.
106800     MOVE WS-PCT-RESULT(1)             TO O-POOL-PCT.
106900     MOVE WS-PCT-RESULT(2)             TO O-POOL-PCT-EST.
107000     WRITE REPLINE FROM POOL-DETAIL-LINE
107100         AFTER ADVANCING 1 LINE
107200             AT EOP
107300                 PERFORM 7305-POOL-HEADING.
107400
107500 7400-END-USER-SERVICE-SUMMARY.
107600     PERFORM 7405-EUS-HEADING.
107700     PERFORM 7410-PRINT-ONE-EUS
107800         VARYING WS-EUS-SUB FROM 1 BY 1
107900         UNTIL WS-EUS-SUB > C-EUS-CNT.
108000
108100 7405-EUS-HEADING.
108200     MOVE 'END-USER SERVICE SUMMARY' TO WS-SECTION-TITLE.
108300     PERFORM 9900-RPT-HEADING.
108400     WRITE REPLINE FROM EUS-COL-LINE
108500         AFTER ADVANCING 2 LINES.
108600
108700 7410-PRINT-ONE-EUS.
108800     MOVE T-EUS-COST(WS-EUS-SUB)     TO WS-PCT-AMOUNT(1).
108900     MOVE WS-FY-GRAND-COST           TO WS-PCT-GRAND-TOTAL(1).
109000     MOVE T-EUS-COST-EST(WS-EUS-SUB) TO WS-PCT-AMOUNT(2).
109100     MOVE WS-FY-GRAND-COST-EST       TO WS-PCT-GRAND-TOTAL(2).
109200     PERFORM 7150-CALC-PERCENT-PAIR.
109300     MOVE T-EUS-NAME(WS-EUS-SUB)        TO O-EUS-NAME.
109400     MOVE T-EUS-USER-TOTAL(WS-EUS-SUB)  TO O-EUS-USERS.
109500     MOVE T-EUS-COST(WS-EUS-SUB)        TO O-EUS-COST.
109600     MOVE T-EUS-COST-EST(WS-EUS-SUB)    TO O-EUS-COST-EST.
109700     MOVE WS-PCT-RESULT(1)              TO O-EUS-PCT.
109800     MOVE WS-PCT-RESULT(2)              TO O-EUS-PCT-EST.
109900     WRITE REPLINE FROM EUS-DETAIL-LINE
110000         AFTER ADVANCING 1 LINE
110100             AT EOP
110200                 PERFORM 7405-EUS-HEADING.
110300
110400 7500-PLATFORM-SUMMARY.
110500     PERFORM 7505-PLATFORM-HEADING.
110600     PERFORM 7510-PRINT-ONE-PLATFORM
110700         VARYING WS-PLT-SUB FROM 1 BY 1
110800         UNTIL WS-PLT-SUB > C-PLT-CNT.
110900
111000 7505-PLATFORM-HEADING.
111100     MOVE 'PLATFORM SUMMARY' TO WS-SECTION-TITLE.
111200     PERFORM 9900-RPT-HEADING.
111300     WRITE REPLINE FROM PLT-COL-LINE
111400         AFTER ADVANCING 2 LINES.
111500
111600 7510-PRINT-ONE-PLATFORM.
111700     MOVE T-PLT-COST(WS-PLT-SUB)     TO WS-PCT-AMOUNT(1).
111800     MOVE WS-FY-GRAND-COST           TO WS-PCT-GRAND-TOTAL(1).
111900     MOVE T-PLT-COST-EST(WS-PLT-SUB) TO WS-PCT-AMOUNT(2).
112000     MOVE WS-FY-GRAND-COST-EST       TO WS-PCT-GRAND-TOTAL(2).
112100     PERFORM 7150-CALC-PERCENT-PAIR.
112200     MOVE T-PLT-NAME(WS-PLT-SUB)      TO O-PLT-NAME.
112300     MOVE T-PLT-SYS-COUNT(WS-PLT-SUB) TO O-PLT-SYS-COUNT.
112400     MOVE T-PLT-COST(WS-PLT-SUB)      TO O-PLT-COST.
112500     MOVE T-PLT-COST-EST(WS-PLT-SUB)  TO O-PLT-COST-EST.
112600     MOVE WS-PCT-RESULT(1)            TO O-PLT-PCT.
112700     MOVE WS-PCT-RESULT(2)            TO O-PLT-PCT-EST.
112800     WRITE REPLINE FROM PLT-DETAIL-LINE
112900         AFTER ADVANCING 1 LINE
113000             AT EOP
113100                 PERFORM 7505-PLATFORM-HEADING.
113200
113300 7600-DIVISION-SUMMARY.
113400     PERFORM 7605-DIVISION-HEADING.
113500     PERFORM 7610-PRINT-ONE-DIVISION
113600         VARYING WS-DIV-SUB FROM 1 BY 1
113700         UNTIL WS-DIV-SUB > C-DIV-CNT.
113800
113900 7605-DIVISION-HEADING.
114000     MOVE 'DIVISION SUMMARY' TO WS-SECTION-TITLE.
114100     PERFORM 9900-RPT-HEADING.
114200     WRITE REPLINE FROM DIV-COL-LINE
114300         AFTER ADVANCING 2 LINES.
114400
114500 7610-PRINT-ONE-DIVISION.
114600     PERFORM 7615-COPY-ONE-DIV-AMT
114700         VARYING WS-AMT-SUB FROM 1 BY 1 UNTIL WS-AMT-SUB > 2.
114800     MOVE WS-FY-GRAND-COST     TO WS-PCT-GRAND-TOTAL(1).
114900     MOVE WS-FY-GRAND-COST-EST TO WS-PCT-GRAND-TOTAL(2).
115000     PERFORM 7150-CALC-PERCENT-PAIR.
115100     MOVE T-DIV-NAME(WS-DIV-SUB)       TO O-DIV-NAME.
115200     MOVE T-DIV-USER-COUNT(WS-DIV-SUB) TO O-DIV-USERS.
115300     MOVE T-DIV-CC-COUNT(WS-DIV-SUB)   TO O-DIV-CC-COUNT.
115400     MOVE T-DIV-SYS-COUNT(WS-DIV-SUB)  TO O-DIV-SYS-COUNT.
115500     MOVE T-DIV-COST(WS-DIV-SUB)       TO O-DIV-COST.
115600     MOVE T-DIV-COST-EST(WS-DIV-SUB)   TO O-DIV-COST-EST.
115700     MOVE WS-PCT-RESULT(1)             TO O-DIV-PCT.
115800     MOVE WS-PCT-RESULT(2)             TO O-DIV-PCT-EST.
115900     WRITE REPLINE FROM DIV-DETAIL-LINE
116000         AFTER ADVANCING 1 LINE
116100             AT EOP
116200                 PERFORM 7605-DIVISION-HEADING.
116300
116400 7615-COPY-ONE-DIV-AMT.
116500     MOVE T-DIV-AMT-PAIR(WS-DIV-SUB, WS-AMT-SUB)
116600         TO WS-PCT-AMOUNT(WS-AMT-SUB).
116700
116800 7700-PRINT-FY-TOTALS.
116900     MOVE 'FINANCIAL YEAR TOTALS' TO WS-SECTION-TITLE.
117000     PERFORM 9900-RPT-HEADING.
117100     WRITE REPLINE FROM FY-COL-LINE
117200         AFTER ADVANCING 2 LINES.
117300     MOVE WS-REPORT-FY-LABEL   TO O-FY-LABEL.
117400     MOVE WS-FY-GRAND-COST     TO O-FY-COST.
117500     MOVE WS-FY-GRAND-COST-EST TO O-FY-COST-EST.
117600     WRITE REPLINE FROM FY-DETAIL-LINE
117700         AFTER ADVANCING 1 LINE.
117800
117900 8000-CLOSING.
118000     CLOSE REPORT-FILE.
118100
118200 9110-READ-CONTRACT.
118300     READ CONTRACT-FILE
118400         AT END
118500             MOVE 'NO' TO MORE-CONTRACT-RECS.
118600
118700 9130-READ-BILL.
118800     READ BILL-FILE
118900         AT END
119000             MOVE 'NO' TO MORE-BILL-RECS.
119100
119200 9140-READ-POOL.
119300     READ SVCPOOL-FILE
119400         AT END
119500             MOVE 'NO' TO MORE-POOL-RECS.
119600
119700 9150-READ-EUS.
119800     READ EUSERVICE-FILE
119900         AT END
120000             MOVE 'NO' TO MORE-EUS-RECS.
120100
120200 9160-READ-SVCDIV.
120300     READ SVCDIV-FILE
120400         AT END
120500             MOVE 'NO' TO MORE-SVCDIV-RECS.
120600
120700 9170-READ-DIVISION.
120800     READ DIVISION-FILE
120900         AT END
121000             MOVE 'NO' TO MORE-DIV-RECS.
121100
121200 9180-READ-PLATFORM.
121300     READ PLATFORM-FILE
121400         AT END
121500             MOVE 'NO' TO MORE-PLT-RECS.
121600
121700 9210-READ-COSTOUT.
121800     READ COSTOUT-FILE
121900         AT END
122000             MOVE 'NO' TO MORE-COSTOUT-RECS.
122100
122200 9220-READ-SYSDEP.
122300     READ SYSDEP-FILE
122400         AT END
122500             MOVE 'NO' TO MORE-SYSDEP-RECS.
122600
122700 9230-READ-ITSYSTEM.
122800     READ ITSYSTEM-FILE
122900         AT END
123000             MOVE 'NO' TO MORE-ITSYS-RECS.
123100
123200 9310-SEARCH-BILL.
123300     IF T-BILL-ID(WS-BILL-SUB) = WS-SRCH-BILL-ID
123400         MOVE 'YES'       TO BILL-FOUND-SW
123500         MOVE WS-BILL-SUB TO WS-FOUND-BILL-SUB
123600     END-IF.
123700
123800 9320-SEARCH-CONTRACT.
123900     IF T-CONTRACT-ID(WS-CONTRACT-SUB) = WS-SRCH-CONTRACT-ID
124000         MOVE 'YES'           TO CONTRACT-FOUND-SW
124100         MOVE WS-CONTRACT-SUB TO WS-FOUND-CONTRACT-SUB
124200     END-IF.
124300
124400 9315-SEARCH-POOL.
124500     IF T-POOL-ID(WS-POOL-SUB) = WS-SRCH-POOL-ID
124600         MOVE 'YES'       TO POOL-FOUND-SW
124700         MOVE WS-POOL-SUB TO WS-FOUND-POOL-SUB
124800     END-IF.
124900
125000 9330-SEARCH-EUS.
125100     IF T-EUS-ID(WS-EUS-SUB) = WS-SRCH-EUS-ID
125200         MOVE 'YES'      TO EUS-FOUND-SW
125300         MOVE WS-EUS-SUB TO WS-FOUND-EUS-SUB
125400     END-IF.
125500
125600 9340-SEARCH-PLATFORM.
125700     IF T-PLT-ID(WS-PLT-SUB) = WS-SRCH-PLT-ID
125800         MOVE 'YES'      TO PLT-FOUND-SW
125900         MOVE WS-PLT-SUB TO WS-FOUND-PLT-SUB
126000     END-IF.
126100
126200 9360-SEARCH-DIVISION.
126300     IF T-DIV-ID(WS-DIV-SUB) = WS-SRCH-DIV-ID
126400         MOVE 'YES'      TO DIV-FOUND-SW
126500         MOVE WS-DIV-SUB TO WS-FOUND-DIV-SUB
126600     END-IF.
126700
126800 9900-RPT-HEADING.
126900     ADD 1 TO C-PCTR.
127000     MOVE C-PCTR TO O-PCTR.
127100     WRITE REPLINE FROM RPT-TITLE-LINE
127200         AFTER ADVANCING TOP-OF-FORM.

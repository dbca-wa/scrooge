000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          SCRCOST.
000300 AUTHOR.              A LINDQUIST.
000400 INSTALLATION.        DEPT OF ADMIN SVCS - IT CHARGEBACK UNIT.
000500 DATE-WRITTEN.        03/11/91.
000600 DATE-COMPILED.
000700 SECURITY.            DEPARTMENTAL USE ONLY - COST DATA.
000800*
000900***************************************************************
001000* SCRCOST - COST LINE EXTENSION ENGINE                        *
001100* READS THE BILL MASTER INTO A TABLE, THEN READS THE COST     *
001200* LINE FILE AND EXTENDS EACH LINE'S ACTUAL AND ESTIMATED      *
001300* DOLLAR AMOUNT FROM ITS PARENT BILL AND ITS SHARE PERCENT.   *
001400* LINES WITH A BAD PERCENT OR AN UNKNOWN PARENT BILL ARE      *
001500* KICKED TO THE REJECT LISTING AND DROPPED FROM COSTOUT.      *
001600* COSTOUT FEEDS THE SCRRPT SUMMARY/REPORT RUN THAT FOLLOWS.   *
001700***************************************************************
001800*                                                              *
001900* CHANGE LOG                                                   *
002000*-------------------------------------------------------------*
002100* 03/11/91 AL  0000  ORIGINAL PROGRAM.                         *
002200* 08/14/91 AL  0041  ADDED REJECT LISTING FOR BAD PERCENTS.     *
002300* 02/03/92 AL  0077  BILL-NOT-FOUND NOW REJECTS INSTEAD OF      *
002400*                    ABENDING (HAD BEEN AN S0C7 ON LOOKUP).     *
002500* 11/19/93 RBT 0110  WIDENED BILL TABLE TO 3000 ENTRIES - DEPT  *
002600*                    OUTGREW THE ORIGINAL 1000.                 *
002700* 07/08/96 RBT 0156  SWITCHED DATE STAMP TO ACCEPT FROM DATE -  *
002800*                    VENDOR COMPILER DROPPED CURRENT-DATE SUPP. *
002900* 01/22/98 KLM 0201  Y2K - RUN DATE NOW CARRIES 4 DIGIT YEAR ON *
003000*                    THE REJECT LISTING HEADING.                *
003100* 09/30/99 KLM 0214  Y2K SIGNOFF - CONFIRMED NO 2-DIGIT YEAR    *
003200*                    COMPARES REMAIN IN THIS PROGRAM.           *
003300* 06/02/01 DJS 0255  REJECT MESSAGE TEXT CLEANED UP PER AUDIT.  *
003400* 04/17/03 DJS 0288  BILL TABLE WIDENED TO 6000 - MID-YEAR      *
003500*                    VENDOR CONSOLIDATION ADDED BILLS.          *
003600* 10/05/06 PQ  0332  COST PERCENT EDIT NOW CHECKS NUMERIC FIRST *
003700*                    TO AVOID A DATA EXCEPTION ON SPACES.       *
003750* 05/14/08 PQ  0350  COMBINED THE ACTUAL/ESTIMATE EXTENSION     *
003760*                    CALC INTO ONE 2-OCCURS LOOP - WAS TWO      *
003770*                    IDENTICAL COMPUTE STMTS THAT DRIFTED OUT   *
003780*                    OF SYNC DURING THE R1 FIX LAST SPRING.     *
003800*-------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON STATUS IS RERUN-MODE-SW.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     SELECT BILL-FILE       ASSIGN TO BILLIN
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900
005000     SELECT COSTLINE-FILE   ASSIGN TO COSTLINE
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT COSTOUT-FILE    ASSIGN TO COSTOUT
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT REJRPT-FILE     ASSIGN TO REJRPT
005700         ORGANIZATION IS RECORD SEQUENTIAL.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  BILL-FILE
006300     LABEL RECORD IS STANDARD
006400     RECORD CONTAINS 95 CHARACTERS
006500     DATA RECORD IS BILL-REC.
006600
006700 01  BILL-REC.
006800     05  I-BILL-ID           PIC 9(4).
006900     05  I-BILL-CONTRACT-ID  PIC 9(4).
007000     05  I-BILL-NAME         PIC X(30).
007100     05  I-BILL-QUANTITY     PIC X(10).
007200     05  I-BILL-FY-ID        PIC 9(4).
007300     05  I-BILL-RENEWAL      PIC 9(8).
007400     05  I-BILL-COST         PIC S9(10)V9(2).
007500     05  I-BILL-COST-EST     PIC S9(10)V9(2).
007600     05  I-BILL-ACTIVE       PIC X(1).
007700         88  BILL-IS-ACTIVE  VALUE 'Y'.
007800     05  FILLER              PIC X(10).
007900
008000 FD  COSTLINE-FILE
008100     LABEL RECORD IS STANDARD
008200     RECORD CONTAINS 58 CHARACTERS
008300     DATA RECORD IS COSTLINE-REC.
008400
008500 01  COSTLINE-REC.
008600     05  CL-ID               PIC 9(4).
008700     05  CL-TYPE             PIC X(1).
008800         88  CL-IS-ENDUSER   VALUE 'E'.
008900         88  CL-IS-PLATFORM  VALUE 'P'.
009000     05  CL-BILL-ID          PIC 9(4).
009100     05  CL-NAME             PIC X(30).
009200     05  CL-PERCENT          PIC 9(3)V9(2).
009300     05  CL-POOL-ID          PIC 9(4).
009400     05  CL-SERVICE-ID       PIC 9(4).
009500     05  CL-PLATFORM-ID      PIC 9(4).
009600     05  FILLER              PIC X(2).
009700
009800 01  COSTLINE-ALPHA REDEFINES COSTLINE-REC.
009900     05  O-BAD-RECORD        PIC X(58).
010000
010100 FD  COSTOUT-FILE
010200     LABEL RECORD IS OMITTED
010300     RECORD CONTAINS 82 CHARACTERS
010400     DATA RECORD IS COSTOUT-REC.
010500
010600 01  COSTOUT-REC.
010700     05  CO-ID               PIC 9(4).
010800     05  CO-TYPE             PIC X(1).
010900     05  CO-BILL-ID          PIC 9(4).
011000     05  CO-NAME             PIC X(30).
011100     05  CO-PERCENT          PIC 9(3)V9(2).
011200     05  CO-POOL-ID          PIC 9(4).
011300     05  CO-SERVICE-ID       PIC 9(4).
011400     05  CO-PLATFORM-ID      PIC 9(4).
011500     05  FILLER              PIC X(2).
011600     05  CO-AMOUNTS.
011700         10  CO-AMT          PIC S9(10)V9(2).
011800         10  CO-AMT-EST      PIC S9(10)V9(2).
011810 01  CO-AMOUNTS-VIEW REDEFINES COSTOUT-REC.
011820     05  FILLER              PIC X(58).
011830     05  CO-AMT-PAIR         PIC S9(10)V9(2) OCCURS 2 TIMES.
011840
011900 FD  REJRPT-FILE
012000     LABEL RECORD IS OMITTED
012100     RECORD CONTAINS 132 CHARACTERS
012200     LINAGE IS 60 WITH FOOTING AT 55
012300     DATA RECORD IS REJLINE.
012400
012500 01  REJLINE                 PIC X(132).
012600
012700 WORKING-STORAGE SECTION.
012800
012900 01  WORK-AREA.
013000     05  C-PCTR              PIC 99      COMP VALUE ZERO.
013100     05  C-BILL-CNT          PIC 9(4)    COMP VALUE ZERO.
013200     05  C-ERR-CTR           PIC 9(5)    COMP VALUE ZERO.
013300     05  C-GOOD-CTR          PIC 9(5)    COMP VALUE ZERO.
013400     05  MORE-BILL-RECS      PIC XXX     VALUE 'YES'.
013500     05  MORE-COST-RECS      PIC XXX     VALUE 'YES'.
013600     05  CL-ERR-SW           PIC XXX     VALUE 'NO'.
013700     05  BILL-FOUND-SW       PIC XXX     VALUE 'NO'.
013800     05  RERUN-MODE-SW       PIC X       VALUE '0'.
013900     05  WS-BILL-SUB         PIC 9(4)    COMP VALUE ZERO.
014000     05  WS-FOUND-BILL-SUB   PIC 9(4)    COMP VALUE ZERO.
014100     05  WS-SRCH-BILL-ID     PIC 9(4)    VALUE ZERO.
014110     05  WS-AMT-SUB          PIC 9       COMP VALUE ZERO.
014120     05  FILLER              PIC X(1)    VALUE SPACE.
014200
014300 01  WS-RUN-DATE.
014400     05  WS-RUN-DATE-6       PIC 9(6).
014500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
014600     05  WS-RUN-YY           PIC 99.
014700     05  WS-RUN-MM           PIC 99.
014800     05  WS-RUN-DD           PIC 99.
014900 01  WS-RUN-CENTURY-YY       PIC 9(4).
015000
015100 01  BILL-TABLE.
015200     05  T-BILL-ENTRY OCCURS 6000 TIMES.
015300         10  T-BILL-ID           PIC 9(4).
015400         10  T-BILL-CONTRACT-ID  PIC 9(4).
015500         10  T-BILL-AMOUNTS.
015510             15  T-BILL-COST     PIC S9(10)V9(2).
015520             15  T-BILL-COST-EST PIC S9(10)V9(2).
015700         10  T-BILL-ACTIVE       PIC X(1).
015800 01  T-BILL-AMOUNTS-VIEW REDEFINES BILL-TABLE.
015900     05  T-BILL-ENTRY-V OCCURS 6000 TIMES.
015910         10  FILLER              PIC X(8).
015920         10  T-BILL-AMT-PAIR     PIC S9(10)V9(2) OCCURS 2 TIMES.
016000         10  FILLER              PIC X(1).
016200
016300 01  REJ-TITLE-LINE.
016400     05  FILLER              PIC X(6)    VALUE 'DATE:'.
016500     05  O-RUN-MM            PIC 99.
016600     05  FILLER              PIC X       VALUE '/'.
016700     05  O-RUN-DD            PIC 99.
016800     05  FILLER              PIC X       VALUE '/'.
016900     05  O-RUN-CCYY          PIC 9(4).
017000     05  FILLER              PIC X(42)   VALUE SPACES.
017100     05  FILLER              PIC X(36)
017200         VALUE 'IT COST RECOUPMENT - REJECTED LINES'.
017300     05  FILLER              PIC X(30)   VALUE SPACES.
017400     05  FILLER              PIC X(6)    VALUE 'PAGE:'.
017500     05  O-PCTR              PIC Z9.
017600
017700 01  REJ-COLUMN-LINE.
017800     05  FILLER              PIC X(12)   VALUE 'COST LINE'.
017900     05  FILLER              PIC X(46)   VALUE SPACES.
018000     05  FILLER              PIC X(17)   VALUE 'REJECT REASON'.
018100     05  FILLER              PIC X(57)   VALUE SPACES.
018200
018300 01  REJ-DETAIL-LINE.
018400     05  O-RECORD            PIC X(58).
018500     05  FILLER              PIC X(2)    VALUE SPACES.
018600     05  O-ERR-MSG           PIC X(40).
018700     05  FILLER              PIC X(32)   VALUE SPACES.
018800
018900 01  REJ-TOTAL-LINE.
019000     05  FILLER              PIC X(20)   VALUE 'COST LINES READ:    '.
019100     05  O-READ-CTR          PIC ZZ,ZZ9.
019200     05  FILLER              PIC X(10)   VALUE SPACES.
019300     05  FILLER              PIC X(20)   VALUE 'EXTENDED TO COSTOUT:'.
019400     05  O-GOOD-CTR          PIC ZZ,ZZ9.
019500     05  FILLER              PIC X(10)   VALUE SPACES.
019600     05  FILLER              PIC X(9)    VALUE 'REJECTED:'.
019700     05  O-ERR-CTR           PIC ZZ,ZZ9.
019800     05  FILLER              PIC X(45)   VALUE SPACES.
019900
020000 PROCEDURE DIVISION.
020100
020200 0000-SCRCOST.
020300     PERFORM 1000-INIT.
020400     PERFORM 2000-BUILD-BILL-TABLE
020500         UNTIL MORE-BILL-RECS = 'NO'.
020600     PERFORM 4000-PROCESS-COSTLINE
020700         UNTIL MORE-COST-RECS = 'NO'.
020800     PERFORM 8000-CLOSING.
020900     STOP RUN.
021000
021100 1000-INIT.
021200     ACCEPT WS-RUN-DATE-6 FROM DATE.
021300     MOVE WS-RUN-MM TO O-RUN-MM.
021400     MOVE WS-RUN-DD TO O-RUN-DD.
021500     IF WS-RUN-YY < 50
021600         COMPUTE WS-RUN-CENTURY-YY = 2000 + WS-RUN-YY
021700     ELSE
021800         COMPUTE WS-RUN-CENTURY-YY = 1900 + WS-RUN-YY
021900     END-IF.
022000     MOVE WS-RUN-CENTURY-YY TO O-RUN-CCYY.
022100
022200     OPEN INPUT  BILL-FILE.
022300     OPEN INPUT  COSTLINE-FILE.
022400     OPEN OUTPUT COSTOUT-FILE.
022500     OPEN OUTPUT REJRPT-FILE.
022600
022700     PERFORM 9010-READ-BILL.
022800     PERFORM 9020-READ-COSTLINE.
022900     PERFORM 9100-REJ-HEADING.
023000
023100 2000-BUILD-BILL-TABLE.
023200     ADD 1 TO C-BILL-CNT.
023300     MOVE I-BILL-ID          TO T-BILL-ID(C-BILL-CNT).
023400     MOVE I-BILL-CONTRACT-ID TO T-BILL-CONTRACT-ID(C-BILL-CNT).
023500     MOVE I-BILL-COST        TO T-BILL-COST(C-BILL-CNT).
023600     MOVE I-BILL-COST-EST    TO T-BILL-COST-EST(C-BILL-CNT).
023700     MOVE I-BILL-ACTIVE      TO T-BILL-ACTIVE(C-BILL-CNT).
023800     PERFORM 9010-READ-BILL.
023900
024000 4000-PROCESS-COSTLINE.
024100     MOVE 'NO' TO CL-ERR-SW.
024200     PERFORM 4100-EDIT-PERCENT THRU 4100-EXIT.
024300     IF CL-ERR-SW = 'NO'
024400         PERFORM 4200-FIND-BILL THRU 4200-EXIT
024500     END-IF.
024600     IF CL-ERR-SW = 'YES'
024700         PERFORM 4300-REJECT-COSTLINE
024800     ELSE
024900         PERFORM 4400-EXTEND-AMOUNTS
025000         PERFORM 4500-WRITE-COSTOUT
025100     END-IF.
025200     PERFORM 9020-READ-COSTLINE.
025300
025400 4100-EDIT-PERCENT.
025500     IF CL-PERCENT NOT NUMERIC
025600         MOVE 'YES' TO CL-ERR-SW
025700         MOVE 'COST PERCENT NOT NUMERIC' TO O-ERR-MSG
025800         GO TO 4100-EXIT
025900     END-IF.
026000     IF CL-PERCENT > 100
026100         MOVE 'YES' TO CL-ERR-SW
026200         MOVE 'COST PERCENT EXCEEDS 100' TO O-ERR-MSG
026300     END-IF.
026400 4100-EXIT.
026500     EXIT.
026600
026700 4200-FIND-BILL.
026800     MOVE 'NO'        TO BILL-FOUND-SW.
026900     MOVE CL-BILL-ID  TO WS-SRCH-BILL-ID.
027000     PERFORM 7100-SEARCH-BILL
027100         VARYING WS-BILL-SUB FROM 1 BY 1
027200         UNTIL WS-BILL-SUB > C-BILL-CNT
027300            OR BILL-FOUND-SW = 'YES'.
027400     IF BILL-FOUND-SW = 'NO'
027500         MOVE 'YES' TO CL-ERR-SW
027600         MOVE 'PARENT BILL NOT FOUND' TO O-ERR-MSG
027700     END-IF.
027800 4200-EXIT.
027900     EXIT.
028000
028100 4300-REJECT-COSTLINE.
028200     MOVE O-BAD-RECORD TO O-RECORD.
028300     WRITE REJLINE
028400         FROM REJ-DETAIL-LINE
028500             AFTER ADVANCING 1 LINE
028600                 AT EOP
028700                     PERFORM 9100-REJ-HEADING.
028800     ADD 1 TO C-ERR-CTR.
028900
029000 4400-EXTEND-AMOUNTS.
029050*    ONE LOOP HANDLES BOTH THE ACTUAL AND ESTIMATE CALC -
029060*    SEE CHANGE LOG 05/14/08.
029100     PERFORM 4410-EXTEND-ONE-AMOUNT
029150         VARYING WS-AMT-SUB FROM 1 BY 1 UNTIL WS-AMT-SUB > 2.
029200
029250 4410-EXTEND-ONE-AMOUNT.
029300     COMPUTE CO-AMT-PAIR(WS-AMT-SUB) ROUNDED =
029350         T-BILL-AMT-PAIR(WS-FOUND-BILL-SUB, WS-AMT-SUB)
029400             * CL-PERCENT / 100.
029500
029600 4500-WRITE-COSTOUT.
029700     MOVE CL-ID          TO CO-ID.
029800     MOVE CL-TYPE        TO CO-TYPE.
029900     MOVE CL-BILL-ID     TO CO-BILL-ID.
030000     MOVE CL-NAME        TO CO-NAME.
030100     MOVE CL-PERCENT     TO CO-PERCENT.
030200     MOVE CL-POOL-ID     TO CO-POOL-ID.
030300     MOVE CL-SERVICE-ID  TO CO-SERVICE-ID.
030400     MOVE CL-PLATFORM-ID TO CO-PLATFORM-ID.
030500     WRITE COSTOUT-REC.
030600     ADD 1 TO C-GOOD-CTR.
030700
030800 7100-SEARCH-BILL.
030900     IF T-BILL-ID(WS-BILL-SUB) = WS-SRCH-BILL-ID
031000         MOVE 'YES'      TO BILL-FOUND-SW
031100         MOVE WS-BILL-SUB TO WS-FOUND-BILL-SUB
031200     END-IF.
031300
031400 8000-CLOSING.
031500     PERFORM 8100-REJ-TOTAL.
031600     CLOSE BILL-FILE.
031700     CLOSE COSTLINE-FILE.
031800     CLOSE COSTOUT-FILE.
031900     CLOSE REJRPT-FILE.
032000
032100 8100-REJ-TOTAL.
032200     COMPUTE O-READ-CTR = C-GOOD-CTR + C-ERR-CTR.
032300     MOVE C-GOOD-CTR TO O-GOOD-CTR.
032400     MOVE C-ERR-CTR  TO O-ERR-CTR.
032500     WRITE REJLINE
032600         FROM REJ-TOTAL-LINE
032700             AFTER ADVANCING 3 LINES.
032800
032900 9010-READ-BILL.
033000     READ BILL-FILE
033100         AT END
033200             MOVE 'NO' TO MORE-BILL-RECS.
033300
033400 9020-READ-COSTLINE.
033500     READ COSTLINE-FILE
033600         AT END
033700             MOVE 'NO' TO MORE-COST-RECS.
033800
033900 9100-REJ-HEADING.
034000     ADD 1 TO C-PCTR.
034100     MOVE C-PCTR TO O-PCTR.
034200     WRITE REJLINE
034300         FROM REJ-TITLE-LINE
034400             AFTER ADVANCING TOP-OF-FORM.
034500     WRITE REJLINE
034600         FROM REJ-COLUMN-LINE
034700             AFTER ADVANCING 2 LINES.
